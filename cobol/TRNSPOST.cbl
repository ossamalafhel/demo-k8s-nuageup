000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRNSPOST.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  FIRST COMMERCE DATA CENTER.
000500 DATE-WRITTEN.  06/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*  TRNSPOST - nightly transaction posting batch.
001000*
001100*  READS THE TRANSACTION FEED ONE RECORD AT A TIME, VALIDATES
001200*  EACH RECORD, POSTS IT AS COMPLETED OR PENDING_APPROVAL BY
001300*  AMOUNT, CALLS FRAUDSCR AND (FOR LARGE TRANSACTIONS) COMPLNCK,
001400*  WRITES THE POSTED RESULT RECORD, AND ACCUMULATES THE RUN
001500*  TOTALS NEEDED FOR THE SUMMARY REPORT.  RECORDS THAT FAIL
001600*  VALIDATION ARE WRITTEN TO THE REJECT FILE FOR THE OPERATIONS
001700*  DESK RATHER THAN POSTED.
001750*
001800*  DATE        INIT  TICKET    DESCRIPTION
001900*  ----        ----  ------    -----------
002000*  1987-06-02  DO    BC-0041   FIRST RELEASE
002100*  1989-11-20  DO    BC-0205   ADDED THE CALL TO FRAUDSCR
002200*  1991-03-14  MS    BC-0391   ADDED THE CALL TO COMPLNCK FOR
002300*                              TRANSACTIONS AT OR OVER THE AML
002400*                              REPORTING THRESHOLD
002500*  1991-03-14  MS    BC-0390   WIDENED TR-AMOUNT ON THE INPUT
002600*                              RECORD, SEE TRNXREC
002700*  1994-07-08  RF    BC-0644   TARGET-ACCOUNT CHECK ON TRANSFERS
002800*                              MADE ADVISORY ONLY, NOT A REJECT -
002900*                              OPERATIONS WAS LOSING GOOD VOLUME
003000*  1998-10-26  RF    BC-0900   YEAR 2000 REVIEW - RUN-DATE IS READ
003100*                              FROM THE SYSTEM CLOCK AS A 6-DIGIT
003200*                              YYMMDD FIELD, WHICH WRAPS IN 2000 -
003300*                              SEE BC-0911 BELOW
003400*  1999-02-17  RF    BC-0911   YEAR 2000 FIX - RUN-DATE CENTURY IS
003500*                              NOW DERIVED FROM THE 2-DIGIT YEAR
003600*                              (00-79 = 20XX, 80-99 = 19XX) BEFORE
003700*                              IT GOES ON THE SUMMARY REPORT
003750*  2001-05-14  KP    BC-1040   BLANK TR-REFERENCE-NUMBER WAS BEING
003760*                              PASSED TO FRAUDSCR/COMPLNCK AS-IS -
003770*                              EVERY UNREFERENCED RECORD IN A RUN
003780*                              HASHED THE SAME, SO FRAUD/COMPLIANCE
003790*                              OUTCOMES COLLAPSED TOGETHER.  NOW
003791*                              GENERATED FROM ACCOUNT-ID PLUS THE
003792*                              RUNNING RECORD COUNT WHEN BLANK -
003793*                              SEE SUB-2195
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100* =====================
004200
004300 CONFIGURATION SECTION.
004400* ----------------------
004500 SOURCE-COMPUTER.   IBM-370.
004600 OBJECT-COMPUTER.   IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100* ---------------------
005200 FILE-CONTROL.
005300     SELECT TRANSACTION-FILE     ASSIGN TO TRANSIN.
005400
005500     SELECT TRANSACTION-RESULT-FILE
005600                                 ASSIGN TO TRANSOUT.
005700
005800     SELECT TRANSACTION-REJECT-FILE
005900                                 ASSIGN TO TRANREJ.
006000
006100     SELECT SUMMARY-REPORT-FILE  ASSIGN TO SUMRPT.
006200 /
006300 DATA DIVISION.
006400* ==============
006500
006600 FILE SECTION.
006700* -------------
006800
006900 FD  TRANSACTION-FILE.
007000
007100 COPY TRNXREC.
007200
007300 FD  TRANSACTION-RESULT-FILE.
007400
007500 COPY TRNXRES.
007600
007700* ONE REJECT LINE PER BAD INPUT RECORD - IDENTIFYING FIELDS PLUS
007800* THE REASON, NOT THE WHOLE TRANSACTION, SINCE THE OPERATIONS DESK
007900* ONLY NEEDS ENOUGH TO GO BACK TO THE ORIGINATING CHANNEL WITH IT.
008000 FD  TRANSACTION-REJECT-FILE.
008100
008200 01  REJECT-RECORD.
008300     05  RJ-ACCOUNT-ID        PIC X(20).
008400     05  RJ-TRANSACTION-TYPE  PIC X(20).
008500     05  RJ-AMOUNT            PIC S9(10)V99 COMP-3.
008600     05  RJ-REASON-CODE       PIC X(04).
008700     05  RJ-REASON-TEXT       PIC X(60).
008800     05  FILLER               PIC X(24).
008900
009000* SUMMARY REPORT PRINT LINES - ONE 01-LEVEL PER DISTINCT LINE, ALL
009100* SHARING THE ONE REPORT FD, IN THE HOUSE STYLE FOR CONTROL-BREAK
009200* REPORTS.  EVERY LINE IS 132 BYTES, STANDARD PRINT-LINE WIDTH.
009300 FD  SUMMARY-REPORT-FILE.
009400
009500 01  SR-TITLE-LINE.
009600     05  FILLER               PIC X(38)     VALUE
009700             'TRANSACTION PROCESSING SUMMARY REPORT'.
009800     05  FILLER               PIC X(94).
009900
010000 01  SR-RUNDATE-LINE.
010100     05  FILLER               PIC X(10)     VALUE 'RUN DATE: '.
010200     05  SR-RUNDATE           PIC X(08).
010300     05  FILLER               PIC X(114).
010400
010500 01  SR-BLANK-LINE             PIC X(132)    VALUE SPACES.
010600
010700 01  SR-TOTAL-TXN-LINE.
010800     05  FILLER               PIC X(40)     VALUE
010900             'TOTAL TRANSACTIONS . . . . . . . . . .  '.
011000     05  SR-TOTAL-TXN         PIC ZZZ,ZZZ,ZZ9.
011100     05  FILLER               PIC X(81).
011200
011300 01  SR-TOTAL-AMT-LINE.
011400     05  FILLER               PIC X(40)     VALUE
011500             'TOTAL AMOUNT . . . . . . . . . . . . .  '.
011600     05  SR-TOTAL-AMT         PIC ZZZ,ZZZ,ZZ9.99.
011700     05  FILLER               PIC X(78).
011800
011900 01  SR-AVG-AMT-LINE.
012000     05  FILLER               PIC X(40)     VALUE
012100             'AVERAGE AMOUNT . . . . . . . . . . . .  '.
012200     05  SR-AVG-AMT           PIC ZZZ,ZZZ,ZZ9.99.
012300     05  FILLER               PIC X(78).
012400
012500 01  SR-BYTYPE-HEAD-LINE       PIC X(132)    VALUE
012600         'BY TRANSACTION TYPE'.
012700
012800 01  SR-DEPOSIT-LINE.
012900     05  FILLER               PIC X(40)     VALUE
013000             '  DEPOSIT    . . . . . . . . . . . . .  '.
013100     05  SR-DEPOSIT-CNT       PIC ZZZ,ZZ9.
013200     05  FILLER               PIC X(85).
013300
013400 01  SR-WITHDRAWAL-LINE.
013500     05  FILLER               PIC X(40)     VALUE
013600             '  WITHDRAWAL . . . . . . . . . . . . .  '.
013700     05  SR-WITHDRAWAL-CNT    PIC ZZZ,ZZ9.
013800     05  FILLER               PIC X(85).
013900
014000 01  SR-TRANSFER-LINE.
014100     05  FILLER               PIC X(40)     VALUE
014200             '  TRANSFER   . . . . . . . . . . . . .  '.
014300     05  SR-TRANSFER-CNT      PIC ZZZ,ZZ9.
014400     05  FILLER               PIC X(85).
014500
014600 01  SR-BYSTATUS-HEAD-LINE     PIC X(132)    VALUE 'BY STATUS'.
014700
014800 01  SR-COMPLETED-LINE.
014900     05  FILLER               PIC X(40)     VALUE
015000             '  COMPLETED        . . . . . . . . . .  '.
015100     05  SR-COMPLETED-CNT     PIC ZZZ,ZZ9.
015200     05  FILLER               PIC X(85).
015300
015400 01  SR-PENDING-LINE.
015500     05  FILLER               PIC X(40)     VALUE
015600             '  PENDING_APPROVAL . . . . . . . . . .  '.
015700     05  SR-PENDING-CNT       PIC ZZZ,ZZ9.
015800     05  FILLER               PIC X(85).
015900
016000 01  SR-FAILED-LINE.
016100     05  FILLER               PIC X(40)     VALUE
016200             '  FAILED           . . . . . . . . . .  '.
016300     05  SR-FAILED-CNT        PIC ZZZ,ZZ9.
016400     05  FILLER               PIC X(85).
016500
016600 WORKING-STORAGE SECTION.
016700* ------------------------
016800
016900 77  W-TRANSACTION-RECS       PIC 9(09)     COMP  VALUE 0.
017000 77  W-RESULT-RECS            PIC 9(09)     COMP  VALUE 0.
017100 77  W-REJECT-RECS            PIC 9(09)     COMP  VALUE 0.
017200
017300 01  FILLER                   PIC X(01)     VALUE 'N'.
017400     88  W-EOF                              VALUE 'Y'.
017500
017600 01  FILLER                   PIC X(01)     VALUE 'N'.
017700     88  W-RECORD-INVALID                   VALUE 'Y'.
017800     88  W-RECORD-VALID                     VALUE 'N'.
017900
018000 01  FILLER                   PIC X(01)     VALUE 'N'.
018100     88  W-AML-IS-REQUIRED                  VALUE 'Y'.
018200
018300 77  W-TRAILING-SPACES        PIC S9(4)     COMP.
018400 77  W-ACCOUNT-ID-LEN         PIC S9(4)     COMP.
018500
018600 01  W-REJECT-REASON.
018650     05  W-REJECT-REASON-CODE PIC X(04).
018660     05  W-REJECT-REASON-TEXT PIC X(60).
018670     05  FILLER               PIC X(02).
018700
018710* SUBSTITUTE REFERENCE NUMBER FOR A RECORD THE UPSTREAM FEED SENT  BC-1040
018720* WITH TR-REFERENCE-NUMBER BLANK - ACCOUNT ID PLUS THE RUN'S       BC-1040
018730* RUNNING RECORD COUNT, ZERO-PADDED, SO EVERY GENERATED REFERENCE  BC-1040
018740* IN THE RUN IS DISTINCT AND FRAUDSCR/COMPLNCK HASH IT LIKE ANY    BC-1040
018750* OTHER REFERENCE NUMBER.                                         BC-1040
018760 01  W-GENERATED-REFERENCE.
018770     05  W-GENREF-ACCOUNT     PIC X(20).
018780     05  W-GENREF-SEQ         PIC 9(09).
018790     05  FILLER               PIC X(21).
018800
018900* RUN TOTALS AND CONTROL-BREAK COUNTERS (UNIT 4), WITH A RAW-BYTE
019000* DUMP VIEW SO THE NIGHT SHIFT CAN SNAP THEM IN A CORE DUMP IF A
019100* RUN ABENDS BEFORE THE SUMMARY REPORT GETS WRITTEN.
019200 01  W-ACCUMULATORS.
019300     05  W-TOTAL-TRANSACTIONS PIC S9(9)     COMP  VALUE 0.
019400     05  W-TOTAL-AMOUNT       PIC S9(10)V99 COMP-3 VALUE 0.
019500     05  W-AVERAGE-AMOUNT     PIC S9(10)V99 COMP-3 VALUE 0.
019600     05  W-DEPOSIT-CNT        PIC S9(9)     COMP  VALUE 0.
019700     05  W-WITHDRAWAL-CNT     PIC S9(9)     COMP  VALUE 0.
019800     05  W-TRANSFER-CNT       PIC S9(9)     COMP  VALUE 0.
019900     05  W-COMPLETED-CNT      PIC S9(9)     COMP  VALUE 0.
020000     05  W-PENDING-APPR-CNT   PIC S9(9)     COMP  VALUE 0.
020100     05  W-FAILED-CNT         PIC S9(9)     COMP  VALUE 0.
020200 01  FILLER REDEFINES W-ACCUMULATORS.
020300     05  W-ACCUMULATORS-DUMP  PIC X(42).
020400
020500* VALID TRANSACTION-TYPE TABLE, SEARCHED IN SUB-2120.
020600 01  W-VALID-TYPES.
020700     05  FILLER               PIC X(20)     VALUE
020800                                   'DEPOSIT             '.
020900     05  FILLER               PIC X(20)     VALUE
021000                                   'WITHDRAWAL          '.
021100     05  FILLER               PIC X(20)     VALUE
021200                                   'TRANSFER            '.
021300 01  FILLER REDEFINES W-VALID-TYPES.
021400     05  W-VALID-TYPE-OCCS    PIC X(20)     OCCURS 3
021500                                            INDEXED W-VT-DX.
021600
021700* VALID CURRENCY TABLE, SEARCHED IN SUB-2140.
021800 01  W-VALID-CURRENCIES.
021900     05  FILLER               PIC X(03)     VALUE 'USD'.
022000     05  FILLER               PIC X(03)     VALUE 'EUR'.
022100     05  FILLER               PIC X(03)     VALUE 'GBP'.
022200 01  FILLER REDEFINES W-VALID-CURRENCIES.
022300     05  W-VALID-CURR-OCCS    PIC X(03)     OCCURS 3
022400                                            INDEXED W-VC-DX.
022500
022600* SYSTEM-CLOCK RUN DATE FOR THE REPORT HEADER, WITH THE 2-DIGIT   BC-0911
022700* YEAR SPLIT OUT SO THE CENTURY RULE IN SUB-1000 CAN BE APPLIED.  BC-0911
022800 01  W-RUN-DATE-YYMMDD        PIC 9(06).
022900 01  FILLER REDEFINES W-RUN-DATE-YYMMDD.
023000     05  W-RUN-DATE-YY        PIC 9(02).
023100     05  W-RUN-DATE-MM        PIC 9(02).
023200     05  W-RUN-DATE-DD        PIC 9(02).
023300 77  W-RUN-DATE-CENTURY       PIC 9(02).
023400
023500 01  W-FRAUD-PROGRAM          PIC X(08)     VALUE 'FRAUDSCR'.
023600 01  W-FRAUD-PARAMETER.       COPY TRNFRDLK.
023700
023800 01  W-COMPLIANCE-PROGRAM     PIC X(08)     VALUE 'COMPLNCK'.
023900 01  W-COMPLIANCE-PARAMETER.  COPY TRNCMPLK.
024000 /
024100 PROCEDURE DIVISION.
024200* ===================
024300
024400 MAIN.
024500* -----
024600
024700     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
024800
024900     PERFORM SUB-9100-READ-TRANSACTION THRU SUB-9100-EXIT
025000
025100     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
025200         UNTIL W-EOF
025300
025400     PERFORM SUB-4000-WRITE-SUMMARY THRU SUB-4000-EXIT
025500
025600     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
025700     .
025800 MAIN-EXIT.
025900     STOP RUN.
026000 /
026100 SUB-1000-START-UP.
026200* ------------------
026300
026400     OPEN INPUT  TRANSACTION-FILE
026500          OUTPUT TRANSACTION-RESULT-FILE
026600                 TRANSACTION-REJECT-FILE
026700                 SUMMARY-REPORT-FILE
026800
026900     ACCEPT W-RUN-DATE-YYMMDD    FROM DATE
027000
027100     IF      W-RUN-DATE-YY > 79
027200         MOVE 19                  TO W-RUN-DATE-CENTURY
027300     ELSE
027400         MOVE 20                  TO W-RUN-DATE-CENTURY
027500     END-IF
027600
027700D   DISPLAY 'TRNSPOST starting run, date '
027800D           W-RUN-DATE-CENTURY W-RUN-DATE-YY '-'
027900D           W-RUN-DATE-MM '-' W-RUN-DATE-DD
028000     .
028100 SUB-1000-EXIT.
028200     EXIT.
028300 /
028400 SUB-2000-PROCESS.
028500* -----------------
028600
028700     SET  W-RECORD-VALID      TO TRUE
028800     PERFORM SUB-2100-VALIDATE THRU SUB-2100-EXIT
028900
029000     IF      W-RECORD-INVALID
029100         PERFORM SUB-2190-WRITE-REJECT THRU SUB-2190-EXIT
029200     ELSE
029210         PERFORM SUB-2195-GENERATE-REFERENCE THRU SUB-2195-EXIT
029300         PERFORM SUB-2200-CLASSIFY-POST THRU SUB-2200-EXIT
029400         PERFORM SUB-2300-ACCUMULATE THRU SUB-2300-EXIT
029500         PERFORM SUB-2400-SCORE-AND-SCREEN THRU SUB-2400-EXIT
029600         PERFORM SUB-2500-WRITE-RESULT THRU SUB-2500-EXIT
029700     END-IF
029800
029900     PERFORM SUB-9100-READ-TRANSACTION THRU SUB-9100-EXIT
030000     .
030100 SUB-2000-EXIT.
030200     EXIT.
030300 /
030400 SUB-2100-VALIDATE.
030500* ------------------
030600
030700     PERFORM SUB-2110-VALIDATE-ACCOUNT THRU SUB-2110-EXIT
030800
030900     IF      W-RECORD-VALID
031000         PERFORM SUB-2120-VALIDATE-TYPE THRU SUB-2120-EXIT
031100     END-IF
031200
031300     IF      W-RECORD-VALID
031400         PERFORM SUB-2130-VALIDATE-AMOUNT THRU SUB-2130-EXIT
031500     END-IF
031600
031700     IF      W-RECORD-VALID
031800         PERFORM SUB-2140-VALIDATE-CURRENCY THRU SUB-2140-EXIT
031900     END-IF
032000
032100     IF      W-RECORD-VALID
032200         PERFORM SUB-2150-VALIDATE-TARGET THRU SUB-2150-EXIT
032300     END-IF
032400     .
032500 SUB-2100-EXIT.
032600     EXIT.
032700 /
032800 SUB-2110-VALIDATE-ACCOUNT.
032900* --------------------------
033000
033100     MOVE 0                   TO W-TRAILING-SPACES
033200     INSPECT TR-ACCOUNT-ID
033300             TALLYING W-TRAILING-SPACES FOR TRAILING SPACES
033400     COMPUTE W-ACCOUNT-ID-LEN =  20 - W-TRAILING-SPACES
033500
033600     IF      TR-ACCOUNT-ID = SPACES
033700         SET  W-RECORD-INVALID   TO TRUE
033800         MOVE 'V010'              TO W-REJECT-REASON-CODE
033900         MOVE 'ACCOUNT ID IS REQUIRED'
034000                                  TO W-REJECT-REASON-TEXT
034100     ELSE
034200         IF      W-ACCOUNT-ID-LEN < 10
034300             SET  W-RECORD-INVALID   TO TRUE
034400             MOVE 'V011'              TO W-REJECT-REASON-CODE
034500             MOVE 'ACCOUNT ID SHORTER THAN 10 CHARACTERS'
034600                                      TO W-REJECT-REASON-TEXT
034700         END-IF
034800     END-IF
034900     .
035000 SUB-2110-EXIT.
035100     EXIT.
035200 /
035300 SUB-2120-VALIDATE-TYPE.
035400* -----------------------
035500
035600     SET  W-VT-DX             TO 1
035700     SEARCH W-VALID-TYPE-OCCS
035800         AT END
035900             SET  W-RECORD-INVALID   TO TRUE
036000             MOVE 'V020'              TO W-REJECT-REASON-CODE
036100             MOVE 'TRANSACTION TYPE NOT RECOGNIZED'
036200                                      TO W-REJECT-REASON-TEXT
036300         WHEN W-VALID-TYPE-OCCS(W-VT-DX) = TR-TRANSACTION-TYPE
036400             CONTINUE
036500     END-SEARCH
036600     .
036700 SUB-2120-EXIT.
036800     EXIT.
036900 /
037000 SUB-2130-VALIDATE-AMOUNT.
037100* -------------------------
037200
037300     IF      TR-AMOUNT < 0.01
037400     OR      TR-AMOUNT > 1000000.00
037500         SET  W-RECORD-INVALID   TO TRUE
037600         MOVE 'V030'              TO W-REJECT-REASON-CODE
037700         MOVE 'AMOUNT OUT OF RANGE 0.01 - 1000000.00'
037800                                  TO W-REJECT-REASON-TEXT
037900     END-IF
038000     .
038100 SUB-2130-EXIT.
038200     EXIT.
038300 /
038400 SUB-2140-VALIDATE-CURRENCY.
038500* ---------------------------
038600
038700     SET  W-VC-DX             TO 1
038800     SEARCH W-VALID-CURR-OCCS
038900         AT END
039000             SET  W-RECORD-INVALID   TO TRUE
039100             MOVE 'V040'              TO W-REJECT-REASON-CODE
039200             MOVE 'CURRENCY MUST BE USD, EUR OR GBP'
039300                                      TO W-REJECT-REASON-TEXT
039400         WHEN W-VALID-CURR-OCCS(W-VC-DX) = TR-CURRENCY
039500             CONTINUE
039600     END-SEARCH
039700     .
039800 SUB-2140-EXIT.
039900     EXIT.
040000 /
040100* ADVISORY ONLY - A MISSING TARGET ACCOUNT ON A TRANSFER DOES NOT BC-0644
040200* REJECT THE TRANSACTION, IT JUST GOES ON THE OPERATOR LOG.       BC-0644
040300 SUB-2150-VALIDATE-TARGET.
040400* -------------------------
040500
040600     IF      TR-TYPE-TRANSFER
040700     AND     TR-TARGET-ACCOUNT = SPACES
040800D       DISPLAY 'TRNSPOST advisory - transfer with no target '
040900D               'account, reference ' TR-REFERENCE-NUMBER
041000     END-IF
041100     .
041200 SUB-2150-EXIT.
041300     EXIT.
041400 /
041500 SUB-2190-WRITE-REJECT.
041600* ----------------------
041700
041800     MOVE TR-ACCOUNT-ID       TO RJ-ACCOUNT-ID
041900     MOVE TR-TRANSACTION-TYPE TO RJ-TRANSACTION-TYPE
042000     MOVE TR-AMOUNT           TO RJ-AMOUNT
042100     MOVE W-REJECT-REASON-CODE
042200                              TO RJ-REASON-CODE
042300     MOVE W-REJECT-REASON-TEXT
042400                              TO RJ-REASON-TEXT
042500
042600     WRITE REJECT-RECORD
042700
042800     ADD  1                   TO W-REJECT-RECS
042900     ADD  1                   TO W-FAILED-CNT
043000     .
043100 SUB-2190-EXIT.
043200     EXIT.
043250 /
043260* TR-REFERENCE-NUMBER IS GENERATED WHEN THE FEED SENT IT BLANK,    BC-1040
043270* SO FRAUDSCR AND COMPLNCK ALWAYS HASH A UNIQUE SEED - OTHERWISE   BC-1040
043280* EVERY BLANK-REFERENCE RECORD IN THE RUN WOULD SCORE AND SCREEN   BC-1040
043290* IDENTICALLY.  SEE TRNXREC FOR THE FIELD.                        BC-1040
043300 SUB-2195-GENERATE-REFERENCE.
043310* -----------------------------
043320
043330     IF      TR-REFERENCE-NUMBER = SPACES
043340         MOVE SPACES              TO W-GENERATED-REFERENCE
043350         MOVE TR-ACCOUNT-ID       TO W-GENREF-ACCOUNT
043360         MOVE W-TRANSACTION-RECS  TO W-GENREF-SEQ
043370         MOVE W-GENERATED-REFERENCE
043380                                  TO TR-REFERENCE-NUMBER
043390     END-IF
043391     .
043392 SUB-2195-EXIT.
043393     EXIT.
043394 /
043400 SUB-2200-CLASSIFY-POST.
043500* -----------------------
043600
043700     IF      TR-AMOUNT > 10000.00
043800         SET  TR-STATUS-PENDING-APPR TO TRUE
043900     ELSE
044000*          POSTED COMPLETE - THE RECORD'S PRESENCE ON
044100*          TRANSACTION-RESULT-FILE IS ITSELF THE PROCESSED-MARKER
044200*          FOR THIS RUN; NO SEPARATE TIMESTAMP FIELD IS CARRIED.
044300         SET  TR-STATUS-COMPLETED   TO TRUE
044400     END-IF
044500     .
044600 SUB-2200-EXIT.
044700     EXIT.
044800 /
044900 SUB-2300-ACCUMULATE.
045000* --------------------
045100
045200     ADD  1                   TO W-TOTAL-TRANSACTIONS
045300     ADD  TR-AMOUNT           TO W-TOTAL-AMOUNT
045400
045500     EVALUATE TRUE
045600         WHEN TR-TYPE-DEPOSIT
045700             ADD  1               TO W-DEPOSIT-CNT
045800         WHEN TR-TYPE-WITHDRAWAL
045900             ADD  1               TO W-WITHDRAWAL-CNT
046000         WHEN TR-TYPE-TRANSFER
046100             ADD  1               TO W-TRANSFER-CNT
046200     END-EVALUATE
046300
046400     EVALUATE TRUE
046500         WHEN TR-STATUS-COMPLETED
046600             ADD  1               TO W-COMPLETED-CNT
046700         WHEN TR-STATUS-PENDING-APPR
046800             ADD  1               TO W-PENDING-APPR-CNT
046900     END-EVALUATE
047000     .
047100 SUB-2300-EXIT.
047200     EXIT.
047300 /
047400 SUB-2400-SCORE-AND-SCREEN.
047500* --------------------------
047600
047700     MOVE TR-AMOUNT           TO FS-AMOUNT
047800     MOVE TR-CREATED-HOUR     TO FS-CREATED-HOUR
047900     MOVE TR-REFERENCE-NUMBER TO FS-REFERENCE-NUMBER
048000     MOVE 'N'                 TO FS-FRAUD-SUSPECTED
048100
048200     CALL W-FRAUD-PROGRAM  USING W-FRAUD-PARAMETER
048300
048400     MOVE 'N'                 TO W-AML-IS-REQUIRED
048500     MOVE SPACE                  TO CK-AML-PASSED
048600                                     CK-KYC-PASSED
048700                                     CK-FATCA-PASSED
048800
048900     IF      TR-AMOUNT >= 10000.00
049000         SET  W-AML-IS-REQUIRED  TO TRUE
049100         MOVE TR-AMOUNT           TO CK-AMOUNT
049200         MOVE TR-REFERENCE-NUMBER TO CK-REFERENCE-NUMBER
049300
049400         CALL W-COMPLIANCE-PROGRAM   USING W-COMPLIANCE-PARAMETER
049500     END-IF
049600     .
049700 SUB-2400-EXIT.
049800     EXIT.
049900 /
050000 SUB-2500-WRITE-RESULT.
050100* ----------------------
050200
050300     MOVE TR-REFERENCE-NUMBER TO RR-REFERENCE-NUMBER
050400     MOVE TR-ACCOUNT-ID       TO RR-ACCOUNT-ID
050500     MOVE TR-TRANSACTION-TYPE TO RR-TRANSACTION-TYPE
050600     MOVE TR-AMOUNT           TO RR-AMOUNT
050700     MOVE TR-STATUS           TO RR-STATUS
050800     MOVE FS-RISK-SCORE       TO RR-RISK-SCORE
050900     MOVE FS-FRAUD-SUSPECTED  TO RR-FRAUD-SUSPECTED
051000
051100     IF      W-AML-IS-REQUIRED
051200         SET  RR-AML-IS-REQUIRED TO TRUE
051300         MOVE CK-AML-PASSED       TO RR-AML-PASSED
051400         MOVE CK-KYC-PASSED       TO RR-KYC-PASSED
051500         MOVE CK-FATCA-PASSED     TO RR-FATCA-PASSED
051600     ELSE
051700         MOVE 'N'                 TO RR-AML-REQUIRED
051800         MOVE SPACE                  TO RR-AML-PASSED
051900                                         RR-KYC-PASSED
052000                                         RR-FATCA-PASSED
052100     END-IF
052200
052300     WRITE TRNX-RESULT-RECORD
052400
052500     ADD  1                   TO W-RESULT-RECS
052600     .
052700 SUB-2500-EXIT.
052800     EXIT.
052900 /
053000 SUB-3000-SHUT-DOWN.
053100* -------------------
053200
053300     CLOSE TRANSACTION-FILE
053400           TRANSACTION-RESULT-FILE
053500           TRANSACTION-REJECT-FILE
053600           SUMMARY-REPORT-FILE
053700
053800     DISPLAY 'TRNSPOST transactions read:    ' W-TRANSACTION-RECS
053900     DISPLAY 'TRNSPOST results written:      ' W-RESULT-RECS
054000     DISPLAY 'TRNSPOST rejects written:      ' W-REJECT-RECS
054100     DISPLAY 'TRNSPOST completed'
054200     .
054300 SUB-3000-EXIT.
054400     EXIT.
054500 /
054600 SUB-4000-WRITE-SUMMARY.
054700* -----------------------
054800
054900     IF      W-TOTAL-TRANSACTIONS = 0
055000         MOVE 0                   TO W-AVERAGE-AMOUNT
055100     ELSE
055200         DIVIDE W-TOTAL-AMOUNT  BY W-TOTAL-TRANSACTIONS
055300                              GIVING W-AVERAGE-AMOUNT ROUNDED
055400     END-IF
055500
055600     WRITE SR-TITLE-LINE
055700
055800     MOVE W-RUN-DATE-MM       TO SR-RUNDATE(1:2)
055900     MOVE '/'                 TO SR-RUNDATE(3:1)
056000     MOVE W-RUN-DATE-DD       TO SR-RUNDATE(4:2)
056100     MOVE '/'                 TO SR-RUNDATE(6:1)
056200     MOVE W-RUN-DATE-YY       TO SR-RUNDATE(7:2)
056300     WRITE SR-RUNDATE-LINE
056400
056500     WRITE SR-BLANK-LINE
056600
056700     MOVE W-TOTAL-TRANSACTIONS
056800                              TO SR-TOTAL-TXN
056900     WRITE SR-TOTAL-TXN-LINE
057000
057100     MOVE W-TOTAL-AMOUNT      TO SR-TOTAL-AMT
057200     WRITE SR-TOTAL-AMT-LINE
057300
057400     MOVE W-AVERAGE-AMOUNT    TO SR-AVG-AMT
057500     WRITE SR-AVG-AMT-LINE
057600
057700     WRITE SR-BLANK-LINE
057800     WRITE SR-BYTYPE-HEAD-LINE
057900
058000     MOVE W-DEPOSIT-CNT       TO SR-DEPOSIT-CNT
058100     WRITE SR-DEPOSIT-LINE
058200
058300     MOVE W-WITHDRAWAL-CNT    TO SR-WITHDRAWAL-CNT
058400     WRITE SR-WITHDRAWAL-LINE
058500
058600     MOVE W-TRANSFER-CNT      TO SR-TRANSFER-CNT
058700     WRITE SR-TRANSFER-LINE
058800
058900     WRITE SR-BLANK-LINE
059000     WRITE SR-BYSTATUS-HEAD-LINE
059100
059200     MOVE W-COMPLETED-CNT     TO SR-COMPLETED-CNT
059300     WRITE SR-COMPLETED-LINE
059400
059500     MOVE W-PENDING-APPR-CNT  TO SR-PENDING-CNT
059600     WRITE SR-PENDING-LINE
059700
059800     MOVE W-FAILED-CNT        TO SR-FAILED-CNT
059900     WRITE SR-FAILED-LINE
060000     .
060100 SUB-4000-EXIT.
060200     EXIT.
060300 /
060400 SUB-9100-READ-TRANSACTION.
060500* --------------------------
060600
060700     READ TRANSACTION-FILE
060800         AT END
060900             SET  W-EOF          TO TRUE
061000         NOT AT END
061100             ADD  1              TO W-TRANSACTION-RECS
061200     END-READ
061300     .
061400 SUB-9100-EXIT.
061500     EXIT.

000100*****************************************************************
000200*  TRNXREC - INCOMING TRANSACTION RECORD LAYOUT.
000300*
000400*  FIRST COMMERCE DATA CENTER.  ONE RECORD PER TRANSACTION, AS
000500*  DELIVERED BY THE UPSTREAM CHANNEL FEED ON TRANSACTION-FILE,
000600*  ARRIVAL ORDER, NO KEY.
000700*
000800*  DATE        INIT  TICKET    DESCRIPTION
000900*  ----        ----  ------    -----------
001000*  1987-06-02  DO    BC-0041   FIRST RELEASE
001100*  1991-03-14  MS    BC-0390   WIDENED TR-AMOUNT, ADDED THE
001200*                              TR-IDEMPOTENCY-KEY FOR UPSTREAM
001300*                              DEDUP RETRIES
001400*  2001-05-14  KP    BC-1040   TR-REFERENCE-NUMBER IS GENERATED BY
001500*                              TRNSPOST (SEE SUB-2195) WHEN THE
001600*                              FEED LEAVES IT BLANK, SO IT NO
001700*                              LONGER SHOWS UP SPACES ON THE
001800*                              POSTED RESULT RECORD
001900*****************************************************************
002000
002100 01  TRNX-TRANSACTION-RECORD.
002200     05  TR-ACCOUNT-ID           PIC X(20).
002300     05  TR-TRANSACTION-TYPE     PIC X(20).
002400         88  TR-TYPE-DEPOSIT         VALUE 'DEPOSIT             '.
002500         88  TR-TYPE-WITHDRAWAL      VALUE 'WITHDRAWAL          '.
002600         88  TR-TYPE-TRANSFER        VALUE 'TRANSFER            '.
002700     05  TR-AMOUNT               PIC S9(10)V99 COMP-3.            BC-0390
002800     05  TR-CURRENCY             PIC X(3).
002900         88  TR-CURR-USD             VALUE 'USD'.
003000         88  TR-CURR-EUR             VALUE 'EUR'.
003100         88  TR-CURR-GBP             VALUE 'GBP'.
003200     05  TR-DESCRIPTION          PIC X(140).
003300     05  TR-TARGET-ACCOUNT       PIC X(20).
003400*        GENERATED IF NOT SUPPLIED - SEE TRNSPOST SUB-2195. BC-1040
003500     05  TR-REFERENCE-NUMBER     PIC X(50).
003600     05  TR-STATUS               PIC X(20).
003700         88  TR-STATUS-PENDING       VALUE 'PENDING             '.
003800         88  TR-STATUS-COMPLETED     VALUE 'COMPLETED           '.
003900         88  TR-STATUS-PENDING-APPR  VALUE
004000                                 'PENDING_APPROVAL    '.
004100         88  TR-STATUS-FAILED        VALUE 'FAILED              '.
004200     05  TR-CREATED-HOUR         PIC 9(2).
004300     05  TR-CREATED-HOUR-X REDEFINES TR-CREATED-HOUR
004400                               PIC XX.
004500     05  TR-IDEMPOTENCY-KEY      PIC X(36).                       BC-0390
004600     05  FILLER                  PIC X(09).

000100*****************************************************************
000200*  TRNFRDLK - LINKAGE PARAMETER FOR SUBROUTINE FRAUDSCR.
000300*
000400*  FIRST COMMERCE DATA CENTER.  FRAUD RISK SCORING SUBPROGRAM
000500*  LINKAGE AREA.
000600*
000700*  INPUT FIELDS:
000800*     FS-AMOUNT:           TRANSACTION AMOUNT, AS POSTED.
000900*     FS-CREATED-HOUR:     HOUR-OF-DAY THE TRANSACTION WAS
001000*                          CREATED.
001100*     FS-REFERENCE-NUMBER: REFERENCE NUMBER, USED AS THE HASH
001200*                          SEED FOR THE VELOCITY ADD-ON.
001300*  OUTPUT FIELDS:
001400*     FS-RISK-SCORE:       FINAL RISK SCORE, 0.000 - 1.000.
001500*     FS-FRAUD-SUSPECTED:  'Y' WHEN FS-RISK-SCORE EXCEEDS THE
001600*                          FRAUD THRESHOLD, 'N' OTHERWISE.
001700*
001800*  DATE        INIT  TICKET    DESCRIPTION
001900*  ----        ----  ------    -----------
002000*  1989-11-20  DO    BC-0205   FIRST RELEASE
002100*****************************************************************

002200 01  TRNFRD-PARAMETER.
002300     05  FS-AMOUNT               PIC S9(10)V99 COMP-3.
002400     05  FS-CREATED-HOUR         PIC 9(2).
002500     05  FS-REFERENCE-NUMBER     PIC X(50).
002600     05  FS-RISK-SCORE           PIC S9(1)V999 COMP-3.
002700     05  FS-FRAUD-SUSPECTED      PIC X(1).
002800         88  FS-FRAUD-IS-SUSPECTED   VALUE 'Y'.
002900     05  FILLER                  PIC X(05).

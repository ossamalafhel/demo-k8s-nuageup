000100******************************************************************
000200*  TRNWS01 - SHARED FIRST-CALL SWITCH.
000300*
000400*  FIRST COMMERCE DATA CENTER.  SMALL SHARED WORKING-STORAGE
000500*  SWITCH USED BY EVERY PROGRAM IN THE BATCH - KEEPS A CALLED
000600*  SUBPROGRAM FROM RE-DISPLAYING ITS START-UP BANNER ON EVERY
000700*  INVOCATION WITHIN ONE RUN.
000800*
000900*  DATE        INIT  TICKET    DESCRIPTION
001000*  ----        ----  ------    -----------
001100*  1987-06-02  DO    BC-0041   FIRST RELEASE
001200*  1990-04-02  DO    BC-0233   DROPPED THE COMPILE-STAMP DISPLAY
001300*                              FIELDS - NO INTRINSIC DATE FUNCTION
001400*                              IS USED ANYWHERE IN THIS SYSTEM
001500******************************************************************

001600 01  FILLER                  PIC X(01)       VALUE 'Y'.
001700     88  W-FIRST-CALL                        VALUE 'Y'.
001800     88  W-NOT-FIRST-CALL                    VALUE 'N'.

000100*****************************************************************
000200*  TRNHSHLK - LINKAGE PARAMETER FOR SUBROUTINE TRNHASH.
000300*
000400*  FIRST COMMERCE DATA CENTER.  TRNHASH TURNS AN ARBITRARY SEED
000500*  TEXT INTO A REPRODUCIBLE PSEUDO-RANDOM VALUE IN THE RANGE
000600*  0 <= TH-RANDOM-NO < 1, BY SUMMING POSITION-WEIGHTED DIGIT
000700*  CODES OF THE SEED TEXT (SEE TRNHASH PARAGRAPHS SUB-2000-
000800*  PROCESS AND SUB-2110-CHAR-VALUE).  DELIBERATELY DETERMINISTIC,
000900*  NOT A TRUE RANDOM GENERATOR, SO THAT A RERUN OF THE BATCH
001000*  AGAINST THE SAME INPUT REPRODUCES THE SAME FRAUD SCORES AND
001100*  COMPLIANCE OUTCOMES.
001200*
001300*  INPUT FIELD:
001400*     TH-SEED-TEXT:
001500*         TEXT TO HASH - TYPICALLY TR-REFERENCE-NUMBER, OPTIONALLY
001600*         WITH A ONE-CHARACTER SUFFIX APPENDED BY THE CALLER SO
001700*         THAT SEVERAL INDEPENDENT VALUES CAN BE DERIVED FROM THE
001800*         SAME TRANSACTION (SEE FRAUDSCR, COMPLNCK).
001900*  OUTPUT FIELD:
002000*     TH-RANDOM-NO:
002100*         COMPUTED PSEUDO-RANDOM VALUE, 0 <= TH-RANDOM-NO < 1.
002200*
002300*  DATE        INIT  TICKET    DESCRIPTION
002400*  ----        ----  ------    -----------
002500*  1989-11-20  DO    BC-0205   FIRST RELEASE, FOR FRAUDSCR
002600*****************************************************************

002700 01  TRNHSH-PARAMETER.
002800     05  TH-SEED-TEXT            PIC X(51).
002900     05  TH-RANDOM-NO            PIC SV9(9) COMP.
003000     05  FILLER                  PIC X(05).

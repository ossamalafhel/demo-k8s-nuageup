000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRNHASH.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  FIRST COMMERCE DATA CENTER.
000500 DATE-WRITTEN.  11/20/89.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800*****************************************************************
000900*  TRNHASH - deterministic pseudo-random substitute.
001000*
001100*  TURNS AN ARBITRARY SEED TEXT (NORMALLY A TRANSACTION REFERENCE
001200*  NUMBER, OPTIONALLY WITH A ONE-CHARACTER SUFFIX APPENDED BY THE
001300*  CALLER) INTO A REPRODUCIBLE VALUE IN THE RANGE 0 <= RESULT < 1.
001400*  CALLED BY FRAUDSCR FOR THE VELOCITY RISK ADD-ON AND BY COMPLNCK
001500*  FOR THE AML/KYC/FATCA PASS-FAIL OUTCOMES, SO THAT A RERUN OF
001600*  THE POSTING BATCH AGAINST THE SAME INPUT FILE REPRODUCES
001700*  IDENTICAL RISK SCORES AND SCREENING OUTCOMES FOR AUDIT.
001800*
001900*  EACH CHARACTER OF THE SEED TEXT IS LOOKED UP IN A DIGIT TABLE
002000*  OR A LETTER TABLE TO GET A SMALL INTEGER VALUE, THAT VALUE IS
002100*  WEIGHTED BY ITS POSITION IN THE TEXT, AND THE WEIGHTED VALUES
002200*  ARE SUMMED AND REDUCED MODULO 97 TO GIVE THE RESULT.  NO CALL
002300*  IS MADE TO ANY RANDOM-NUMBER GENERATOR.
002400*
002500*  DATE        INIT  TICKET    DESCRIPTION
002600*  ----        ----  ------    -----------
002700*  1989-11-20  DO    BC-0205   FIRST RELEASE, FOR FRAUDSCR
002800*  1990-04-02  DO    BC-0233   WIDENED SEED TEXT TO 51 BYTES SO
002900*                              COMPLNCK CAN APPEND A CHECK CODE
003000*  1992-08-11  MS    BC-0477   LETTER TABLE ADDED - REFERENCE
003100*                              NUMBERS WERE COMING THROUGH WITH
003200*                              ALPHA CHARACTERS, HASH WAS ALWAYS
003300*                              ZERO FOR THOSE POSITIONS
003400*  1995-01-09  RF    BC-0690   MINOR - TIGHTENED SUB-2110 EXIT
003500*                              LOGIC, NO FUNCTIONAL CHANGE
003600*  1998-10-26  RF    BC-0900   YEAR 2000 REVIEW - NO DATE FIELDS
003700*                              IN THIS PROGRAM, NO CHANGE REQUIRED
003800*  1999-02-17  RF    BC-0911   YEAR 2000 SIGN-OFF RECORDED
003850*  2001-05-21  KP    BC-1041   REVIEWED SEED-TEXT HANDLING FOR THE
003860*                              NEW GENERATED REFERENCE NUMBERS
003870*                              COMING FROM TRNSPOST (BC-1040) -
003880*                              ORDINARY TEXT, NO CHANGE REQUIRED
003900*****************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200* =====================
004300
004400 CONFIGURATION SECTION.
004500* ----------------------
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200* ---------------------
005300 FILE-CONTROL.
005400 /
005500 DATA DIVISION.
005600* ==============
005700
005800 FILE SECTION.
005900* -------------
006000
006100 WORKING-STORAGE SECTION.
006200* ------------------------
006300
006400 COPY TRNWS01.
006500
006600 01  W-SEED-TEXT              PIC X(51).
006700 01  FILLER REDEFINES W-SEED-TEXT.
006800     05  W-SEED-TEXT-CHARS    PIC X(01)  OCCURS 51
006900                                         INDEXED W-ST-DX.
007000
007100*  DIGIT LOOKUP TABLE - ENTRY SUBSCRIPT LESS 1 IS THE DIGIT VALUE.
007200 01  W-DIGIT-TABLE.
007300     05  W-DIGIT-CNT          PIC S9(4)  COMP VALUE 10.
007400     05  W-DIGIT-OCCS.
007500         10  FILLER           PIC X(01)  VALUE '0'.
007600         10  FILLER           PIC X(01)  VALUE '1'.
007700         10  FILLER           PIC X(01)  VALUE '2'.
007800         10  FILLER           PIC X(01)  VALUE '3'.
007900         10  FILLER           PIC X(01)  VALUE '4'.
008000         10  FILLER           PIC X(01)  VALUE '5'.
008100         10  FILLER           PIC X(01)  VALUE '6'.
008200         10  FILLER           PIC X(01)  VALUE '7'.
008300         10  FILLER           PIC X(01)  VALUE '8'.
008400         10  FILLER           PIC X(01)  VALUE '9'.
008500     05  FILLER REDEFINES W-DIGIT-OCCS.                           BC-0205
008600         10  W-DIGIT-ENTRY            OCCURS 10
008700                                      INDEXED W-DG-DX
008800                                      PIC X(01).
008900
009000*  LETTER LOOKUP TABLE - ENTRY SUBSCRIPT LESS 1, PLUS 9, IS THE
009100*  LETTER'S HASH VALUE (CONTINUES ON FROM THE DIGIT RANGE).
009200 01  W-LETTER-TABLE.                                              BC-0477
009300     05  W-LETTER-CNT         PIC S9(4)  COMP VALUE 26.
009400     05  W-LETTER-OCCS.
009500         10  FILLER           PIC X(01)  VALUE 'A'.
009600         10  FILLER           PIC X(01)  VALUE 'B'.
009700         10  FILLER           PIC X(01)  VALUE 'C'.
009800         10  FILLER           PIC X(01)  VALUE 'D'.
009900         10  FILLER           PIC X(01)  VALUE 'E'.
010000         10  FILLER           PIC X(01)  VALUE 'F'.
010100         10  FILLER           PIC X(01)  VALUE 'G'.
010200         10  FILLER           PIC X(01)  VALUE 'H'.
010300         10  FILLER           PIC X(01)  VALUE 'I'.
010400         10  FILLER           PIC X(01)  VALUE 'J'.
010500         10  FILLER           PIC X(01)  VALUE 'K'.
010600         10  FILLER           PIC X(01)  VALUE 'L'.
010700         10  FILLER           PIC X(01)  VALUE 'M'.
010800         10  FILLER           PIC X(01)  VALUE 'N'.
010900         10  FILLER           PIC X(01)  VALUE 'O'.
011000         10  FILLER           PIC X(01)  VALUE 'P'.
011100         10  FILLER           PIC X(01)  VALUE 'Q'.
011200         10  FILLER           PIC X(01)  VALUE 'R'.
011300         10  FILLER           PIC X(01)  VALUE 'S'.
011400         10  FILLER           PIC X(01)  VALUE 'T'.
011500         10  FILLER           PIC X(01)  VALUE 'U'.
011600         10  FILLER           PIC X(01)  VALUE 'V'.
011700         10  FILLER           PIC X(01)  VALUE 'W'.
011800         10  FILLER           PIC X(01)  VALUE 'X'.
011900         10  FILLER           PIC X(01)  VALUE 'Y'.
012000         10  FILLER           PIC X(01)  VALUE 'Z'.
012100     05  FILLER REDEFINES W-LETTER-OCCS.                          BC-0477
012200         10  W-LETTER-ENTRY           OCCURS 26
012300                                      INDEXED W-LT-DX
012400                                      PIC X(01).
012500
012600 01  W-HASH-ACCUM             PIC S9(7)  COMP.
012700 01  W-HASH-QUOT              PIC S9(7)  COMP.
012800 01  W-HASH-REM               PIC S9(7)  COMP.
012900 01  W-SUB                    PIC S9(4)  COMP.
013000 01  W-CHAR-VALUE             PIC S9(2)  COMP.
013100
013200 77  W-CALL-COUNT              PIC 9(4)   COMP VALUE 0.
013300 /
013400 LINKAGE SECTION.
013500* ----------------
013600
013700 01  L-PARAMETER.             COPY TRNHSHLK.
013800 /
013900 PROCEDURE DIVISION USING L-PARAMETER.
014000* ==================
014100
014200 MAIN.
014300* -----
014400
014500     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
014600
014700     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
014800     .
014900 MAIN-EXIT.
015000     GOBACK.
015100 /
015200 SUB-1000-START-UP.
015300* ------------------
015400
015500     ADD  1                   TO W-CALL-COUNT
015600
015700     IF      W-NOT-FIRST-CALL
015800         GO TO SUB-1000-EXIT
015900     END-IF
016000
016100     SET  W-NOT-FIRST-CALL    TO TRUE
016200 D   DISPLAY 'TRNHASH first call this run'
016300     .
016400 SUB-1000-EXIT.
016500     EXIT.
016600 /
016700 SUB-2000-PROCESS.
016800* -----------------
016900
017000     MOVE TH-SEED-TEXT        TO W-SEED-TEXT
017100     MOVE 0                   TO W-HASH-ACCUM
017200
017300     PERFORM SUB-2110-CHAR-VALUE THRU SUB-2110-EXIT
017400         VARYING W-SUB FROM 1 BY 1
017500           UNTIL W-SUB > 51
017600
017700     DIVIDE W-HASH-ACCUM      BY 97
017800                          GIVING W-HASH-QUOT
017900                       REMAINDER W-HASH-REM
018000
018100     COMPUTE TH-RANDOM-NO     =  W-HASH-REM / 97
018200     .
018300 SUB-2000-EXIT.
018400     EXIT.
018500 /
018600 SUB-2110-CHAR-VALUE.
018700* --------------------
018800
018900     MOVE 0                   TO W-CHAR-VALUE
019000
019100     SET  W-DG-DX             TO 1
019200     SEARCH W-DIGIT-ENTRY
019300         AT END
019400             NEXT SENTENCE
019500         WHEN W-DIGIT-ENTRY(W-DG-DX) = W-SEED-TEXT-CHARS(W-SUB)
019600             SET  W-CHAR-VALUE    TO W-DG-DX
019700             SUBTRACT 1           FROM W-CHAR-VALUE
019800             COMPUTE W-HASH-ACCUM =  W-HASH-ACCUM
019900                                  +  (W-CHAR-VALUE * W-SUB)
020000             GO TO SUB-2110-EXIT
020100     END-SEARCH
020200
020300     SET  W-LT-DX             TO 1
020400     SEARCH W-LETTER-ENTRY
020500         AT END
020600             GO TO SUB-2110-EXIT
020700         WHEN W-LETTER-ENTRY(W-LT-DX) = W-SEED-TEXT-CHARS(W-SUB)
020800             SET  W-CHAR-VALUE    TO W-LT-DX
020900             ADD  9               TO W-CHAR-VALUE
021000             COMPUTE W-HASH-ACCUM =  W-HASH-ACCUM
021100                                  +  (W-CHAR-VALUE * W-SUB)
021200     END-SEARCH
021300     .
021400 SUB-2110-EXIT.
021500     EXIT.

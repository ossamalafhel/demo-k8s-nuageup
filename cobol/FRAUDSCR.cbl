000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FRAUDSCR.
000300 AUTHOR.        M SZABO.
000400 INSTALLATION.  FIRST COMMERCE DATA CENTER.
000500 DATE-WRITTEN.  11/25/89.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*  FRAUDSCR - transaction fraud risk scoring subprogram.
001000*
001100*  CALLED ONCE PER TRANSACTION BY TRNSPOST, AFTER THE TRANSACTION
001200*  HAS PASSED FIELD VALIDATION AND BEEN CLASSIFIED FOR POSTING.
001300*  COMPUTES A RISK SCORE IN THE RANGE 0.000 - 1.000 FROM THREE
001400*  FACTORS - A FLAT BASE AMOUNT, A LARGE-TRANSACTION ADD-ON, AND A
001500*  NIGHT-HOURS ADD-ON - PLUS A VELOCITY ADD-ON OBTAINED FROM THE
001600*  TRNHASH UTILITY.  A SCORE OVER 0.700 SETS FS-FRAUD-SUSPECTED.
001700*
001800*  THE VELOCITY ADD-ON STANDS IN FOR THE TRUE TRANSACTION-VELOCITY
001900*  CHECK THE FRONT-END SYSTEM RUNS ONLINE (COUNTING A CUSTOMER'S
002000*  TRANSACTIONS OVER A TRAILING WINDOW).  THAT CHECK HAS NO
002100*  MEANING AGAINST A SINGLE BATCH RECORD WITH NO ACCOUNT HISTORY,
002200*  SO THIS PROGRAM DERIVES A REPRODUCIBLE STAND-IN VALUE FROM THE
002300*  TRANSACTION'S OWN REFERENCE NUMBER INSTEAD - SAME INPUT FILE,
002400*  SAME RISK SCORES, EVERY RUN.  SEE THE BC-0205 ENTRY BELOW.
002500*
002600*  DATE        INIT  TICKET    DESCRIPTION
002700*  ----        ----  ------    -----------
002800*  1989-11-25  MS    BC-0205   FIRST RELEASE
002900*  1990-04-02  MS    BC-0233   VELOCITY ADD-ON NOW CALLS TRNHASH
003000*                              RATHER THAN A FIXED STUB VALUE
003100*  1992-11-30  RF    BC-0510   ADD-ON AMOUNTS MOVED TO A TABLE SO
003200*                              RISK DESK CAN SEE THEM IN ONE DUMP
003300*  1998-10-26  RF    BC-0900   YEAR 2000 REVIEW - NO DATE FIELDS
003400*                              IN THIS PROGRAM, NO CHANGE REQUIRED
003500*  1999-02-17  RF    BC-0911   YEAR 2000 SIGN-OFF RECORDED
003550*  2001-05-21  KP    BC-1041   CONFIRMED VELOCITY ADD-ON STAYS
003560*                              INDEPENDENT PER RECORD NOW THAT
003570*                              TRNSPOST (BC-1040) GENERATES A
003580*                              REFERENCE NUMBER FOR BLANK INPUT -
003590*                              NO CHANGE REQUIRED HERE
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900* =====================
004000
004100 CONFIGURATION SECTION.
004200* ----------------------
004300 SOURCE-COMPUTER.   IBM-370.
004400 OBJECT-COMPUTER.   IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900* ---------------------
005000 FILE-CONTROL.
005100 /
005200 DATA DIVISION.
005300* ==============
005400
005500 FILE SECTION.
005600* -------------
005700
005800 WORKING-STORAGE SECTION.
005900* ------------------------
006000
006100 COPY TRNWS01.
006200
006300* RISK SCORE ACCUMULATOR, WITH A RAW-BYTE DUMP VIEW FOR THE RISK
006400* DESK'S ABEND-DUMP PROCEDURE.
006500 01  W-RISK-SCORE-WORK    PIC S9(1)V999  COMP-3.
006600 01  FILLER REDEFINES W-RISK-SCORE-WORK
006700                          PIC X(03).
006800
006900* ADD-ON AMOUNT TABLE - BASE, LARGE-AMOUNT, NIGHT-HOURS, AND THE
007000* VELOCITY ADD-ON CEILING, IN THAT ORDER.                         BC-0510
007100 01  W-ADDON-AMOUNTS.
007200     05  W-ADDON-BASE     PIC S9(1)V999  COMP-3  VALUE 0.100.
007300     05  W-ADDON-LARGE    PIC S9(1)V999  COMP-3  VALUE 0.300.
007400     05  W-ADDON-NIGHT    PIC S9(1)V999  COMP-3  VALUE 0.200.
007500     05  W-ADDON-VELOCITY PIC S9(1)V999  COMP-3  VALUE 0.400.
007600 01  FILLER REDEFINES W-ADDON-AMOUNTS.                            BC-0510
007700     05  W-ADDON-OCCS     PIC S9(1)V999  COMP-3  OCCURS 4
007800                                                 INDEXED W-AD-DX.
007900
008000* HOUR-OF-DAY, WITH THE PRINTABLE VIEW USED ON THE RISK DESK TRACE
008100 01  W-HOUR-DISPLAY       PIC 9(02).
008200 01  W-HOUR-DISPLAY-X REDEFINES W-HOUR-DISPLAY
008300                          PIC XX.
008400
008500 01  W-HASH-PROGRAM       PIC X(08)      VALUE 'TRNHASH'.
008600 01  W-HASH-PARAMETER.    COPY TRNHSHLK.
008700 01  W-VELOCITY-ADDON     PIC S9(1)V999  COMP-3.
008800
008900 77  W-CALL-COUNT          PIC 9(04)      COMP  VALUE 0.
009000 /
009100 LINKAGE SECTION.
009200* ----------------
009300
009400 01  L-PARAMETER.         COPY TRNFRDLK.
009500 /
009600 PROCEDURE DIVISION USING L-PARAMETER.
009700* ==================
009800
009900 MAIN.
010000* -----
010100
010200     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
010300
010400     PERFORM SUB-9000-SCORE THRU SUB-9000-EXIT
010500     .
010600 MAIN-EXIT.
010700     GOBACK.
010800 /
010900 SUB-1000-START-UP.
011000* ------------------
011100
011200     ADD  1                   TO W-CALL-COUNT
011300
011400     IF      W-NOT-FIRST-CALL
011500         GO TO SUB-1000-EXIT
011600     END-IF
011700
011800     SET  W-NOT-FIRST-CALL    TO TRUE
011900D   DISPLAY 'FRAUDSCR first call this run'
012000     .
012100 SUB-1000-EXIT.
012200     EXIT.
012300 /
012400 SUB-9000-SCORE.
012500* ---------------
012600
012700     MOVE FS-CREATED-HOUR     TO W-HOUR-DISPLAY
012800     MOVE W-ADDON-BASE        TO W-RISK-SCORE-WORK
012900
013000     IF      FS-AMOUNT > 10000.00
013100         ADD  W-ADDON-LARGE       TO W-RISK-SCORE-WORK
013200     END-IF
013300
013400     IF      W-HOUR-DISPLAY < 6
013500     OR      W-HOUR-DISPLAY > 22
013600         ADD  W-ADDON-NIGHT       TO W-RISK-SCORE-WORK
013700     END-IF
013800
013900     PERFORM SUB-9100-VELOCITY THRU SUB-9100-EXIT
014000
014100     ADD  W-VELOCITY-ADDON    TO W-RISK-SCORE-WORK
014200
014300     PERFORM SUB-9200-CAP THRU SUB-9200-EXIT
014400     .
014500 SUB-9000-EXIT.
014600     EXIT.
014700 /
014800 SUB-9100-VELOCITY.
014900* ------------------
015000
015100     MOVE SPACES              TO TH-SEED-TEXT
015200     MOVE FS-REFERENCE-NUMBER TO TH-SEED-TEXT(1:50)
015300
015400     CALL W-HASH-PROGRAM   USING W-HASH-PARAMETER
015500
015600     COMPUTE W-VELOCITY-ADDON =  TH-RANDOM-NO
015700                               * W-ADDON-OCCS(4)
015800     .
015900 SUB-9100-EXIT.
016000     EXIT.
016100 /
016200 SUB-9200-CAP.
016300* -------------
016400
016500     IF      W-RISK-SCORE-WORK > 1.000
016600         MOVE 1.000               TO W-RISK-SCORE-WORK
016700     END-IF
016800
016900     MOVE W-RISK-SCORE-WORK   TO FS-RISK-SCORE
017000
017100     IF      FS-RISK-SCORE > 0.700
017200         SET  FS-FRAUD-IS-SUSPECTED   TO TRUE
017300     ELSE
017400         MOVE 'N'                 TO FS-FRAUD-SUSPECTED
017500     END-IF
017600     .
017700 SUB-9200-EXIT.
017800     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COMPLNCK.
000300 AUTHOR.        M SZABO.
000400 INSTALLATION.  FIRST COMMERCE DATA CENTER.
000500 DATE-WRITTEN.  03/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL.
000800******************************************************************
000900*  COMPLNCK - compliance screening subprogram.
001000*
001100*  CALLED BY TRNSPOST FOR EVERY TRANSACTION AT OR ABOVE THE
001200*  REPORTABLE-AMOUNT THRESHOLD.  RUNS THREE INDEPENDENT SCREENS -
001300*  ANTI-MONEY-LAUNDERING, KNOW-YOUR-CUSTOMER, AND FATCA
001400*  WITHHOLDING STATUS - AND RETURNS A PASS/FAIL FLAG FOR EACH.
001500*
001600*  THE THREE SCREENS NORMALLY RUN AGAINST THE WATCH-LIST AND
001700*  CUSTOMER-PROFILE SERVICES THE COMPLIANCE DEPARTMENT MAINTAINS
001800*  ONLINE.  THIS BATCH HAS NO ACCESS TO THOSE SERVICES, SO EACH
001900*  SCREEN IS DRIVEN OFF THE TRNHASH UTILITY INSTEAD, SEEDED WITH
002000*  THE TRANSACTION'S OWN REFERENCE NUMBER PLUS A ONE-CHARACTER
002100*  SCREEN CODE SO THE THREE OUTCOMES DO NOT MOVE TOGETHER.  A
002200*  SCREEN FAILS WHEN THE HASH FALLS IN ITS TOP TWENTIETH, WHICH
002300*  REPRODUCES THE DEPARTMENT'S LONG-RUN 95 PERCENT CLEAN RATE
002400*  WITHOUT DEPENDING ON THE ONLINE SERVICES BEING UP.  SEE BC-0391
002500*
002600*  DATE        INIT  TICKET    DESCRIPTION
002700*  ----        ----  ------    -----------
002800*  1991-03-02  MS    BC-0391   FIRST RELEASE
002900*  1993-06-18  RF    BC-0560   FATCA SCREEN ADDED ALONGSIDE AML
003000*                              AND KYC AFTER THE WITHHOLDING REVIEW
003100*  1998-10-26  RF    BC-0900   YEAR 2000 REVIEW - NO DATE FIELDS
003200*                              IN THIS PROGRAM, NO CHANGE REQUIRED
003300*  1999-02-17  RF    BC-0911   YEAR 2000 SIGN-OFF RECORDED
003350*  2001-06-04  KP    BC-1042   CONFIRMED THE THREE SCREENS STILL
003360*                              HASH INDEPENDENTLY NOW THAT
003370*                              TRNSPOST (BC-1040) GENERATES A
003380*                              REFERENCE NUMBER FOR BLANK INPUT -
003390*                              NO CHANGE REQUIRED HERE
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700* =====================
003800
003900 CONFIGURATION SECTION.
004000* ----------------------
004100 SOURCE-COMPUTER.   IBM-370.
004200 OBJECT-COMPUTER.   IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700* ---------------------
004800 FILE-CONTROL.
004900 /
005000 DATA DIVISION.
005100* ==============
005200
005300 FILE SECTION.
005400* -------------
005500
005600 WORKING-STORAGE SECTION.
005700* ------------------------
005800
005900 COPY TRNWS01.
006000
006100* SCREEN CODE TABLE - THE ONE-CHARACTER SUFFIXES APPENDED TO THE
006200* SEED TEXT FOR EACH OF THE THREE SCREENS, SO EACH SCREEN HASHES
006300* INDEPENDENTLY EVEN THOUGH ALL THREE COME FROM ONE TRANSACTION.
006400 01  W-SCREEN-CODES.
006500     05  W-CODE-AML       PIC X(01)      VALUE 'A'.
006600     05  W-CODE-KYC       PIC X(01)      VALUE 'K'.
006700     05  W-CODE-FATCA     PIC X(01)      VALUE 'F'.
006800 01  FILLER REDEFINES W-SCREEN-CODES.
006900     05  W-CODE-OCCS      PIC X(01)      OCCURS 3
007000                                         INDEXED W-CD-DX.
007100
007200* FAIL-THRESHOLD AND PASS/FAIL RESULT, WITH A RAW-BYTE DUMP VIEW
007300* FOR THE COMPLIANCE DESK'S ABEND-DUMP PROCEDURE.
007400 01  W-FAIL-THRESHOLD    PIC SV9(9)     COMP   VALUE .950000000.
007410 01  FILLER REDEFINES W-FAIL-THRESHOLD
007420                         PIC X(04).
007500 01  W-SCREEN-RESULT     PIC X(01).
007600 01  FILLER REDEFINES W-SCREEN-RESULT
007700                         PIC X(01).
007800
007900 01  W-HASH-PROGRAM      PIC X(08)      VALUE 'TRNHASH'.
008000 01  W-HASH-PARAMETER.   COPY TRNHSHLK.
008100
008200 77  W-CALL-COUNT         PIC 9(04)      COMP  VALUE 0.
008300 /
008400 LINKAGE SECTION.
008500* ----------------
008600
008700 01  L-PARAMETER.        COPY TRNCMPLK.
008800 /
008900 PROCEDURE DIVISION USING L-PARAMETER.
009000* ==================
009100
009200 MAIN.
009300* -----
009400
009500     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
009600
009700     PERFORM SUB-9010-AML-CHECK THRU SUB-9010-EXIT
009800     PERFORM SUB-9020-KYC-CHECK THRU SUB-9020-EXIT
009900     PERFORM SUB-9030-FATCA-CHECK THRU SUB-9030-EXIT
010000     .
010100 MAIN-EXIT.
010200     GOBACK.
010300 /
010400 SUB-1000-START-UP.
010500* ------------------
010600
010700     ADD  1                   TO W-CALL-COUNT
010800
010900     IF      W-NOT-FIRST-CALL
011000         GO TO SUB-1000-EXIT
011100     END-IF
011200
011300     SET  W-NOT-FIRST-CALL    TO TRUE
011400D   DISPLAY 'COMPLNCK first call this run'
011500     .
011600 SUB-1000-EXIT.
011700     EXIT.
011800 /
011900 SUB-9010-AML-CHECK.
012000* -------------------
012100
012200     MOVE W-CODE-OCCS(1)      TO W-SCREEN-RESULT
012300     PERFORM SUB-9900-RUN-SCREEN THRU SUB-9900-EXIT
012400
012500     IF      W-SCREEN-RESULT = 'Y'
012600         SET  CK-AML-DID-PASS     TO TRUE
012700     ELSE
012800         MOVE 'N'                 TO CK-AML-PASSED
012900     END-IF
013000     .
013100 SUB-9010-EXIT.
013200     EXIT.
013300 /
013400 SUB-9020-KYC-CHECK.
013500* -------------------
013600
013700     MOVE W-CODE-OCCS(2)      TO W-SCREEN-RESULT
013800     PERFORM SUB-9900-RUN-SCREEN THRU SUB-9900-EXIT
013900
014000     IF      W-SCREEN-RESULT = 'Y'
014100         SET  CK-KYC-DID-PASS     TO TRUE
014200     ELSE
014300         MOVE 'N'                 TO CK-KYC-PASSED
014400     END-IF
014500     .
014600 SUB-9020-EXIT.
014700     EXIT.
014800 /
014900 SUB-9030-FATCA-CHECK.
015000* ---------------------
015100
015200     MOVE W-CODE-OCCS(3)      TO W-SCREEN-RESULT
015300     PERFORM SUB-9900-RUN-SCREEN THRU SUB-9900-EXIT
015400
015500     IF      W-SCREEN-RESULT = 'Y'
015600         SET  CK-FATCA-DID-PASS   TO TRUE
015700     ELSE
015800         MOVE 'N'                 TO CK-FATCA-PASSED
015900     END-IF
016000     .
016100 SUB-9030-EXIT.
016200     EXIT.
016300 /
016400* W-SCREEN-RESULT CARRIES THE ONE-CHARACTER SCREEN CODE IN, AND
016500* CARRIES 'Y' (PASS) OR 'N' (FAIL) BACK OUT.
016600 SUB-9900-RUN-SCREEN.
016700* ---------------------
016800
016900     MOVE SPACES              TO TH-SEED-TEXT
017000     MOVE CK-REFERENCE-NUMBER TO TH-SEED-TEXT(1:50)
017100     MOVE W-SCREEN-RESULT     TO TH-SEED-TEXT(51:1)
017200
017300     CALL W-HASH-PROGRAM   USING W-HASH-PARAMETER
017400
017500     IF      TH-RANDOM-NO >= W-FAIL-THRESHOLD
017600         MOVE 'N'                 TO W-SCREEN-RESULT
017700     ELSE
017800         MOVE 'Y'                 TO W-SCREEN-RESULT
017900     END-IF
018000     .
018100 SUB-9900-EXIT.
018200     EXIT.

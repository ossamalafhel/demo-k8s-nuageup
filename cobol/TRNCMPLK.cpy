000100*****************************************************************
000200*  TRNCMPLK - LINKAGE PARAMETER FOR SUBROUTINE COMPLNCK.
000300*
000400*  FIRST COMMERCE DATA CENTER.  REGULATORY SCREENING SUBPROGRAM
000500*  LINKAGE AREA (AML, KYC, FATCA).  CALLED ONCE PER LARGE
000600*  TRANSACTION; ALL THREE CHECKS ARE RUN AND THEIR OUTCOMES
000700*  RETURNED TOGETHER.
000800*
000900*  INPUT FIELDS:
001000*     CK-AMOUNT:            TRANSACTION AMOUNT, AS POSTED.
001100*     CK-REFERENCE-NUMBER:  REFERENCE NUMBER, USED AS THE HASH
001200*                           SEED FOR EACH OF THE THREE CHECKS.
001300*  OUTPUT FIELDS:
001400*     CK-AML-PASSED:        'Y'/'N' - AML CHECK OUTCOME.
001500*     CK-KYC-PASSED:        'Y'/'N' - KYC CHECK OUTCOME.
001600*     CK-FATCA-PASSED:      'Y'/'N' - FATCA CHECK OUTCOME.
001700*
001800*  DATE        INIT  TICKET    DESCRIPTION
001900*  ----        ----  ------    -----------
002000*  1991-03-14  MS    BC-0391   FIRST RELEASE
002100*****************************************************************

002200 01  TRNCMP-PARAMETER.
002300     05  CK-AMOUNT               PIC S9(10)V99 COMP-3.
002400     05  CK-REFERENCE-NUMBER     PIC X(50).
002500     05  CK-AML-PASSED           PIC X(1).
002600         88  CK-AML-DID-PASS         VALUE 'Y'.
002700     05  CK-KYC-PASSED           PIC X(1).
002800         88  CK-KYC-DID-PASS         VALUE 'Y'.
002900     05  CK-FATCA-PASSED         PIC X(1).
003000         88  CK-FATCA-DID-PASS       VALUE 'Y'.
003100     05  FILLER                  PIC X(05).

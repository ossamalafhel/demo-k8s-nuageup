000100*****************************************************************
000200*  TRNXRES - POSTED TRANSACTION RESULT RECORD LAYOUT.
000300*
000400*  FIRST COMMERCE DATA CENTER.  ONE RECORD PER TRANSACTION,
000500*  WRITTEN TO TRANSACTION-RESULT-FILE AFTER UNITS 1-3 (POSTING,
000600*  FRAUD SCORING, COMPLIANCE SCREENING) HAVE ALL RUN FOR THE
000700*  INPUT RECORD.
000800*
000900*  DATE        INIT  TICKET    DESCRIPTION
001000*  ----        ----  ------    -----------
001100*  1987-06-02  DO    BC-0041   FIRST RELEASE
001200*  1989-11-20  DO    BC-0205   ADDED RR-FRAUD-SUSPECTED FOLLOWING
001300*                              THE FRAUDSCR ROLLOUT
001400*  1991-03-14  MS    BC-0391   ADDED THE AML/KYC/FATCA OUTCOME
001500*                              FLAGS FOR COMPLNCK SCREENING
001600*****************************************************************

001700 01  TRNX-RESULT-RECORD.
001800     05  RR-REFERENCE-NUMBER     PIC X(50).
001900     05  RR-ACCOUNT-ID           PIC X(20).
002000     05  RR-TRANSACTION-TYPE     PIC X(20).
002100     05  RR-AMOUNT               PIC S9(10)V99 COMP-3.
002200     05  RR-STATUS               PIC X(20).
002300         88  RR-STATUS-COMPLETED     VALUE 'COMPLETED           '.
002400         88  RR-STATUS-PENDING-APPR  VALUE
002500                                 'PENDING_APPROVAL    '.
002600     05  RR-RISK-SCORE           PIC S9(1)V999 COMP-3.            BC-0205
002700     05  RR-RISK-SCORE-X REDEFINES RR-RISK-SCORE
002800                               PIC X(3).
002900     05  RR-FRAUD-SUSPECTED      PIC X(1).                        BC-0205
003000         88  RR-FRAUD-IS-SUSPECTED   VALUE 'Y'.
003100     05  RR-AML-REQUIRED         PIC X(1).                        BC-0391
003200         88  RR-AML-IS-REQUIRED      VALUE 'Y'.
003300     05  RR-AML-PASSED           PIC X(1).                        BC-0391
003400         88  RR-AML-DID-PASS         VALUE 'Y'.
003500     05  RR-KYC-PASSED           PIC X(1).                        BC-0391
003600         88  RR-KYC-DID-PASS         VALUE 'Y'.
003700     05  RR-FATCA-PASSED         PIC X(1).                        BC-0391
003800         88  RR-FATCA-DID-PASS       VALUE 'Y'.
003900     05  FILLER                  PIC X(08).
